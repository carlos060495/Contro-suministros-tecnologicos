000010***************************************************************
000020*                                                             *
000030*        Technology Supply Control  -  Start Of Day           *
000040*     Validates Param, Item Master & Movement files are       *
000050*          present and openable before any report runs       *
000060*                                                             *
000070***************************************************************
000080 identification          division.
000090*================================
000100 program-id.              st000.
000110 author.                  R J Holt.
000120 installation.            Cirrus Data Services - Supply Systems.
000130 date-written.            02/04/1986.
000140 date-compiled.
000150 security.                Internal use only. Not for resale or
000160                          disclosure outside Cirrus Data Services.
000170*
000180* Remarks.                Technology Supply Control - Start of
000190*                         Day Program.  Run first in the ST
000200*                         suite, before ST-RGSTR.
000210*
000220* Called modules.         None.
000230*
000240* Files used:
000250*                         STPARAM1.  Control parameters.
000260*                         STITEM.    Technology item master.
000270*                         STMOVE.    Stock movement transactions.
000280*
000290* Error messages used.
000300*  System wide:
000310*                         SY001, SY010, SY013.
000320*  Program specific:
000330*                         ST001 - ST004.
000340*
000350* Changes:
000360* 02/04/86 rjh -     Written for the Supply Control conversion.
000370* 14/11/88 rjh -     Added terminal column check, some sites
000380*                    still running 64 col screens.
000390* 09/06/91 jds -     Corrected ST-PR1-Status test after open,
000400*                    was testing wrong field following copy.
000410* 30/01/95 rjh -     Date-Form defaulted to UK when zero, to
000420*                    match ST-RGSTR change of same date.
000430* 21/11/98 jds - Y2K Century window widened on ST-Item-Date and
000440*                    ST-Move-Date fields, all now ccyymmdd.
000450*                    Tested with 1999/2000 boundary dates.
000460* 07/03/01 rjh -     Spool name now read from param record
000470*                    rather than hard-coded SYS$PRINT.
000480* 15/08/07 jds -     Convert-Date routine split out to match
000490*                    ST-RGSTR copy, was drifting out of step.
000500* 2026-02-04 rjh -   Re-keyed for the new ST module split off
000510*                    from general stores control; ticket
000520*                    SUP-114.
000530* 2026-02-23 jds -   ST-PR1-Reorder-Warn-Pct field added to
000540*                    param record, no code change here.
000545* 2026-08-09 rjh -   SPECIAL-NAMES tidied up to match the rest of
000546*                    the suite - CRT STATUS only, the TOP-OF-FORM/
000547*                    UPSI entries were never used here.  SUP-121.
000550*
000560***************************************************************
000570 environment              division.
000580*================================
000590 configuration            section.
000600 special-names.
000610     CRT STATUS           is COB-CRT-STATUS.
000650 input-output             section.
000660 file-control.
000670     select ST-Param1-File  assign to "STPARAM1"
000680         organization       relative
000690         access mode        random
000700         relative key       WS-PR1-RRN
000710         file status        ST-PR1-Status.
000720     select ST-Item-File    assign to "STITEM"
000730         organization       indexed
000740         access mode        dynamic
000750         record key         ST-Item-No
000760         file status        ST-Item-File-Status.
000770     select ST-Move-File    assign to "STMOVE"
000780         organization       sequential
000790         access mode        sequential
000800         file status        ST-Move-File-Status.
000810*
000820 data                     division.
000830*================================
000840 file                     section.
000850 fd  ST-Param1-File.
000860     copy "stparam1.cob".
000870 fd  ST-Item-File.
000880     copy "stitem.cob".
000890 fd  ST-Move-File.
000900     copy "stmove.cob".
000910*
000920 working-storage          section.
000930*------------------------
000940 77  Prog-Name            pic x(15) value "ST000 (1.0.00)".
000950*
000960 01  WS-Data.
000970     03  WS-Reply         pic x.
000980     03  WS-PR1-RRN       pic 9         comp.
000990     03  ST-PR1-Status    pic xx.
001000     03  ST-Item-File-Status  pic xx.
001010     03  ST-Move-File-Status  pic xx.
001020     03  WS-Eval-Msg      pic x(25)     value spaces.
001030     03  WS-Env-Columns   pic 999       value zero.
001040     03  WS-Env-Lines     pic 999       value zero.
001050     03  WS-Term-Code     pic 9         value zero.
001060     03  WS-Rec-Cnt       binary-char unsigned value zero.
001062     03  COB-CRT-STATUS   pic xx.
001065     03  filler           pic x(10).
001070*
001080 01  WS-Today6            pic 9(6)      comp.
001085 01  WS-Today6-Date  redefines WS-Today6.
001086     03  WS-Today6-YY     pic 99.
001087     03  WS-Today6-MM     pic 99.
001088     03  WS-Today6-DD     pic 99.
001090 01  WS-Today-Date.
001100     03  WS-Today-Year    pic 9(4).
001110     03  WS-Today-Month   pic 99.
001120     03  WS-Today-Days    pic 99.
001130 01  WS-Today-Date9  redefines WS-Today-Date
001140                          pic 9(8).
001150*
001160 01  WS-Date-Formats.
001170     03  WS-Date-Form     pic 9         value zero.
001180     03  WS-Date          pic x(10)     value "99/99/9999".
001190     03  WS-UK  redefines WS-Date.
001200         05  WS-Days      pic 99.
001210         05  filler       pic x.
001220         05  WS-Month     pic 99.
001230         05  filler       pic x.
001240         05  WS-Year      pic 9(4).
001250     03  WS-USA redefines WS-Date.
001260         05  WS-USA-Month pic 99.
001270         05  filler       pic x.
001280         05  WS-USA-Days  pic 99.
001290         05  filler       pic x.
001300         05  filler       pic 9(4).
001310     03  WS-Intl redefines WS-Date.
001320         05  WS-Intl-Year  pic 9(4).
001330         05  filler        pic x.
001340         05  WS-Intl-Month pic 99.
001350         05  filler        pic x.
001360         05  WS-Intl-Days  pic 99.
001370*
001380 01  Error-Messages.
001390*    System Wide
001400     03  SY001            pic x(46)
001410                   value "SY001 Aborting run - Note error and hit Return".
001420     03  SY010            pic x(46)
001430                   value "SY010 Terminal program not set to length => 28".
001440     03  SY013            pic x(47)
001450                   value "SY013 Terminal program not set to Columns => 80".
001460*    Module specific
001470     03  ST001            pic x(45)
001480                   value "ST001 Supply Parameter file does not exist -".
001490     03  ST002            pic x(32)
001500                   value "ST002 Read PARAM record Error = ".
001510     03  ST003            pic x(33)
001520                   value "ST003 Technology Item Master not ".
001530     03  ST004            pic x(34)
001540                   value "ST004 No Movement File Found     ".
001545     03  filler           pic x(10).
001550*
001560 01  Error-Code           pic 999.
001570*
001580 procedure division.
001590*======================
001600 AA000-Main-Line          section.
001610*****************************
001615     perform  AA002-Get-Todays-Date thru AA002-Exit.
001640     perform  ZZ070-Convert-Date thru ZZ070-Exit.
001650     perform  AA015-Check-Term-Size thru AA015-Exit.
001660     if       WS-Term-Code not = zero
001670              go to AA000-Exit.
001680     perform  AA010-Open-St-Files thru AA010-Exit.
001690     if       WS-Term-Code not = zero
001700              go to AA000-Exit.
001710     display  "ST000 - Start of Day checks completed OK - "
001715              WS-Date at line WS-Env-Lines col 1.
001730 AA000-Exit.
001740     exit      section.
001750*
001751 AA002-Get-Todays-Date    section.
001752***********************************
001753* Classic 6-digit ACCEPT FROM DATE with manual century window,
001754* kept from the Y2K fix rather than relying on a compiler
001755* extension for an 8-digit date.
001756*
001757     accept    WS-Today6 from date.
001758     move      WS-Today6-MM to WS-Today-Month.
001759     move      WS-Today6-DD to WS-Today-Days.
001760     if        WS-Today6-YY < 50
001761               compute WS-Today-Year = 2000 + WS-Today6-YY
001762     else
001763               compute WS-Today-Year = 1900 + WS-Today6-YY
001764     end-if.
001765 AA002-Exit.
001766     exit      section.
001767*
001770 AA015-Check-Term-Size    section.
001775***********************************
001780     accept   WS-Env-Lines from lines.
001790     if       WS-Env-Lines < 28
001800              display  SY010    at line 1 col 1
001810              accept   WS-Reply at line 2 col 1
001820              move     8 to WS-Term-Code
001830              go to AA015-Exit.
001840     accept   WS-Env-Columns from columns.
001850     if       WS-Env-Columns < 80
001860              display  SY013    at line 1 col 1
001870              accept   WS-Reply at line 2 col 1
001880              move     8 to WS-Term-Code
001890              go to AA015-Exit.
001900     move     zero to WS-Term-Code.
001910 AA015-Exit.
001920     exit      section.
001930*
001940 AA010-Open-St-Files      section.
001950***********************************
001960* Check for files and quit if any are missing. Param file must
001970* exist and hold a valid record, Item master must open, and the
001980* movement file is optional - a zero-movement day is a warning
001990* only, not an abort.
002000*
002010     open     input ST-Param1-File.
002020     if       ST-PR1-Status not = "00"
002030              display  ST001         at line 3 col 1
002040              display  ST-PR1-Status at line 3 col 47
002050              display  SY001         at line 5 col 1
002060              accept   WS-Reply      at line 6 col 1
002070              move     1 to WS-Term-Code
002080              go to AA010-Exit.
002090     move     1 to WS-PR1-RRN.
002100     read     ST-Param1-File.
002110     if       ST-PR1-Status not = "00"
002120              display  ST002         at line 3 col 1
002130              display  ST-PR1-Status at line 3 col 33
002140              display  SY001         at line 5 col 1
002150              accept   WS-Reply      at line 6 col 1
002160              close    ST-Param1-File
002170              move     1 to WS-Term-Code
002180              go to AA010-Exit.
002190     move     ST-PR1-Date-Format to WS-Date-Form.
002200     close    ST-Param1-File.
002210*
002220     open     input ST-Item-File.
002230     if       ST-Item-File-Status not = "00"
002240              display  ST003            at line 3 col 1
002250              display  ST-Item-File-Status at line 3 col 35
002260              display  SY001            at line 5 col 1
002270              accept   WS-Reply         at line 6 col 1
002280              move     1 to WS-Term-Code
002290              go to AA010-Exit.
002300     close    ST-Item-File.
002310*
002320     open     input ST-Move-File.
002330     if       ST-Move-File-Status not = "00"
002340              display  ST004    at line 3 col 1
002350              display  SY001    at line 5 col 1
002360              accept   WS-Reply at line 6 col 1
002370*                                Warning only, not an abort.
002380     else
002390              close    ST-Move-File.
002400     move     zero to WS-Term-Code.
002410 AA010-Exit.
002420     exit      section.
002430*
002440 ZZ070-Convert-Date       section.
002450***********************************
002460* Converts today's date into UK/USA/Intl display format, using
002470* the param record's Date-Format switch.
002480*
002490     move     WS-Today-Year  to WS-Year.
002500     move     WS-Today-Month to WS-Month.
002510     move     WS-Today-Days  to WS-Days.
002520     if       WS-Date-Form = zero
002530              move 1 to WS-Date-Form.
002540     if       WS-Date-Form = 1
002550              go to ZZ070-Exit.
002560     if       WS-Date-Form = 2
002570              move WS-Days  to WS-USA-Days
002580              move WS-Month to WS-USA-Month
002590              go to ZZ070-Exit.
002600     move     WS-Today-Year  to WS-Intl-Year.
002610     move     WS-Today-Month to WS-Intl-Month.
002620     move     WS-Today-Days  to WS-Intl-Days.
002630 ZZ070-Exit.
002640     exit      section.
002650*
002660 end program st000.
