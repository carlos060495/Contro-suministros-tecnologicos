000010***************************************************************
000020*                                                             *
000030*          Technology Supply Control - Movement Register      *
000040*                                                             *
000050*             Uses Report Writer for the printed register     *
000060*                                                             *
000070***************************************************************
000080 identification          division.
000090*================================
000100 program-id.              strgstr.
000110 author.                  R J Holt.
000120 installation.            Cirrus Data Services - Supply Systems.
000130 date-written.            06/04/1986.
000140 date-compiled.
000150 security.                Internal use only. Not for resale or
000160                          disclosure outside Cirrus Data Services.
000170*
000180* Remarks.                Prints the daily Stock Movement
000190*                         Register for the Technology Supply
000200*                         system. One line of heading per
000210*                         item, one detail line per movement,
000220*                         running balance carried in the item
000230*                         master, and a below-reorder warning
000240*                         flagged on the detail line.
000250*
000260* Called modules.         None.
000270*
000280* Files used:
000290*                         STPARAM1.  Control parameters.
000300*                         STITEM.    Technology item master.
000310*                         STMOVE.    Stock movement transactions.
000320*                         Print-File. Landscape register, 132
000330*                         cols.
000340*
000350* Error messages used.
000360*  System wide:
000370*                         SY001, SY014, SY015.
000380*  Program specific:
000390*                         ST001 - ST006.
000400*
000410* Changes:
000420* 06/04/86 rjh -     Written for the Supply Control conversion,
000430*                    started from the payroll check register
000440*                    as a model for the Report Writer layout.
000450* 19/09/89 jds -     On-hand balance now updated and rewritten
000460*                    to the item master as each movement posts.
000470* 02/05/93 rjh -     Below-reorder warning column added to the
000480*                    detail line, flagged with asterisks.
000490* 21/11/98 jds - Y2K Century window widened on ST-Move-Date and
000500*                    ST-Item-Date-Last-Move, all now ccyymmdd.
000510*                    Tested across the 1999/2000 boundary.
000520* 11/02/04 rjh -     Negative on-hand (oversold item) now aborts
000530*                    the movement with ST005 rather than posting
000540*                    a negative balance silently.
000550* 2026-02-06 rjh -   Re-keyed for the new ST module split off
000560*                    from general stores control; ticket
000570*                    SUP-114.
000580* 2026-02-19 jds -   Dept-No moved out of Move-Reference on the
000590*                    transaction record, column positions below
000600*                    adjusted to match.
000605* 2026-08-09 rjh -   Param read in AA005 was not status-checked,
000606*                    a bad record silently fed zero/garbage into
000607*                    Date-Form and Page-Lines; now aborts with
000608*                    ST002 same as ST000.  SUP-121.
000610*
000620***************************************************************
000630 environment              division.
000640*================================
000650 configuration            section.
000660 special-names.
000670     CRT STATUS           is COB-CRT-STATUS.
000700 input-output             section.
000710 file-control.
000720     select ST-Param1-File  assign to "STPARAM1"
000730         organization       relative
000740         access mode        random
000750         relative key       WS-PR1-RRN
000760         file status        ST-PR1-Status.
000770     select ST-Item-File    assign to "STITEM"
000780         organization       indexed
000790         access mode        dynamic
000800         record key         ST-Item-No
000810         file status        ST-Item-File-Status.
000820     select ST-Move-File    assign to "STMOVE"
000830         organization       sequential
000840         access mode        sequential
000850         file status        ST-Move-File-Status.
000860     select Print-File      assign to "STPRINT"
000870         organization       sequential.
000880*
000890 data                     division.
000900*================================
000910 file                     section.
000920 fd  ST-Param1-File.
000930     copy "stparam1.cob".
000940 fd  ST-Item-File.
000950     copy "stitem.cob".
000960 fd  ST-Move-File.
000970     copy "stmove.cob".
000980 fd  Print-File
000990     reports are Stock-Movement-Register.
001000*
001010 working-storage          section.
001020*------------------------
001030 77  Prog-Name            pic x(17) value "STRGSTR (1.0.00)".
001040*
001050 01  WS-Data.
001060     03  WS-Reply         pic x.
001070     03  WS-PR1-RRN       pic 9         comp.
001080     03  ST-PR1-Status    pic xx.
001090     03  ST-Item-File-Status  pic xx.
001100     03  ST-Move-File-Status  pic xx.
001110     03  WS-Eval-Msg      pic x(25)     value spaces.
001120     03  WS-Page-Lines    binary-char unsigned value 56.
001130     03  WS-Rec-Cnt       pic 99        comp-3  value zero.
001140     03  WS-Warn-Cnt      pic 99        comp-3  value zero.
001150     03  WS-Term-Code     pic 9         value zero.
001160     03  WS-Eof-Switch    pic x         value "N".
001170         88  WS-At-Eof        value "Y".
001172     03  COB-CRT-STATUS   pic xx.
001175     03  filler           pic x(10).
001180*
001190 01  WS-Net-Movement      pic s9(5)     comp-3  value zero.
001200 01  WS-New-Balance       pic s9(5)     comp-3  value zero.
001210 01  WS-Reorder-Flag      pic x(4)      value spaces.
001220*
001230 01  WS-Today6            pic 9(6)      comp.
001235 01  WS-Today6-Date  redefines WS-Today6.
001236     03  WS-Today6-YY     pic 99.
001237     03  WS-Today6-MM     pic 99.
001238     03  WS-Today6-DD     pic 99.
001240 01  WS-Today-Date.
001250     03  WS-Today-Year    pic 9(4).
001260     03  WS-Today-Month   pic 99.
001270     03  WS-Today-Days    pic 99.
001280 01  WS-Today-Date9  redefines WS-Today-Date
001290                          pic 9(8).
001300*
001310 01  WS-Date-Formats.
001320     03  WS-Date-Form     pic 9         value zero.
001330     03  WS-Date          pic x(10)     value "99/99/9999".
001340     03  WS-UK  redefines WS-Date.
001350         05  WS-Days      pic 99.
001360         05  filler       pic x.
001370         05  WS-Month     pic 99.
001380         05  filler       pic x.
001390         05  WS-Year      pic 9(4).
001400     03  WS-USA redefines WS-Date.
001410         05  WS-USA-Month pic 99.
001420         05  filler       pic x.
001430         05  WS-USA-Days  pic 99.
001440         05  filler       pic x.
001450         05  filler       pic 9(4).
001460     03  WS-Intl redefines WS-Date.
001470         05  WS-Intl-Year  pic 9(4).
001480         05  filler        pic x.
001490         05  WS-Intl-Month pic 99.
001500         05  filler        pic x.
001510         05  WS-Intl-Days  pic 99.
001520*
001530 01  Error-Messages.
001540*    System Wide
001550     03  SY001            pic x(46)
001560                   value "SY001 Aborting run - Note error and hit Return".
001570     03  SY014            pic x(43)
001580                   value "SY014 Nothing to do - No Movement File Data".
001590     03  SY015            pic x(56)
001600                   value "SY015 Note message and Hit return to continue processing".
001610*    Module specific
001620     03  ST001            pic x(45)
001630                   value "ST001 Supply Parameter file does not exist -".
001632     03  ST002            pic x(32)
001634                   value "ST002 Read PARAM record Error = ".
001640     03  ST003            pic x(33)
001650                   value "ST003 Technology Item Master not ".
001660     03  ST004            pic x(34)
001670                   value "ST004 No Movement File Found     ".
001680     03  ST005            pic x(46)
001690                   value "ST005 Movement rejected - would go negative  ".
001700     03  ST006            pic x(47)
001710                   value "ST006 Item not found on Item Master for Move -".
001715     03  filler           pic x(10).
001720*
001730 01  Error-Code           pic 999.
001740*
001750 linkage                  section.
001760*
001770 Report section.
001780***************
001790*
001800 RD  Stock-Movement-Register
001810     control      Final
001820     Page Limit   WS-Page-Lines
001830     Heading      1
001840     First Detail 5
001850     Last  Detail WS-Page-Lines.
001860*
001870 01  Reg-Page-Head  Type Page Heading.
001880     03  line  1.
001890         05  col   1     pic x(17)   source Prog-Name.
001900         05  col  51     pic x(27)   value "Technology Supply Control".
001910         05  col 124     pic x(5)    value "Page ".
001920         05  col 129     pic zz9     source Page-Counter.
001930     03  line  2.
001940         05  col  53     pic x(34)   value "Stock Movement Register".
001950         05  col 110     pic x(10)   source WS-Date.
001960     03  line  4.
001970         05  col   2                 value "Move No".
001980         05  col  11                 value "Item No".
001990         05  col  19                 value "Tp".
002000         05  col  23                 value "Item Description".
002010         05  col  56                 value "Qty".
002020         05  col  64                 value "Unit Cost".
002030         05  col  76                 value "Dept".
002040         05  col  82                 value "Reference".
002050         05  col  96                 value "Balance".
002060         05  col 106                 value "Warn".
002070*
002080 01  Move-Detail type is detail.
002090     03  line + 1.
002100         05  col   2     pic 9(7)          source ST-Move-No.
002110         05  col  11     pic 9(6)          source ST-Move-Item-No.
002120         05  col  19     pic x             source ST-Move-Type.
002130         05  col  23     pic x(32)         source ST-Item-Descr.
002140         05  col  57     pic -(4)9         source ST-Move-Qty.
002150         05  col  64     pic z,zz9.99      source ST-Move-Unit-Cost.
002160         05  col  77     pic 9(4)          source ST-Move-Dept-No.
002170         05  col  82     pic x(12)         source ST-Move-Reference.
002180         05  col  97     pic -(4)9         source WS-New-Balance.
002190         05  col 106     pic x(4)          source WS-Reorder-Flag.
002200*
002210 01  type control Footing Final line plus 2.
002220     03  col 1           pic x(34)         value "Total - Movement Records :".
002230     03  col 36          pic zz9           source WS-Rec-Cnt.
002240     03  col 50          pic x(30)         value "Items Below Reorder Point :".
002250     03  col 80          pic zz9           source WS-Warn-Cnt.
002260*
002270 procedure division.
002280*======================
002290 AA000-Main-Line          section.
002300*****************************
002305     perform   AA002-Get-Todays-Date thru AA002-Exit.
002330     perform   AA005-Open-St-Files thru AA005-Exit.
002340     if        WS-Term-Code not = zero
002350               go to AA000-Exit.
002360     perform   ZZ070-Convert-Date thru ZZ070-Exit.
002370     perform   AA050-Report-Movements thru AA050-Exit.
002380     close     ST-Item-File
002390               ST-Move-File.
002400     if        Page-Counter > zero
002410               close    Print-File.
002420 AA000-Exit.
002430     exit       section.
002440*
002441 AA002-Get-Todays-Date    section.
002442***********************************
002443* Classic 6-digit ACCEPT FROM DATE with manual century window,
002444* kept from the Y2K fix rather than relying on a compiler
002445* extension for an 8-digit date.
002446*
002447     accept    WS-Today6 from date.
002448     move      WS-Today6-MM to WS-Today-Month.
002449     move      WS-Today6-DD to WS-Today-Days.
002450     if        WS-Today6-YY < 50
002451               compute WS-Today-Year = 2000 + WS-Today6-YY
002452     else
002453               compute WS-Today-Year = 1900 + WS-Today6-YY
002454     end-if.
002455 AA002-Exit.
002456     exit       section.
002457*
002458 AA005-Open-St-Files      section.
002459***********************************
002470     open      input ST-Param1-File.
002480     if        ST-PR1-Status not = "00"
002490               display  ST001         at line 3 col 1
002500               display  SY001         at line 5 col 1
002510               accept   WS-Reply      at line 6 col 1
002520               move     1 to WS-Term-Code
002530               go to AA005-Exit.
002540     move      1 to WS-PR1-RRN.
002550     read      ST-Param1-File.
002552     if        ST-PR1-Status not = "00"
002554               display  ST002         at line 3 col 1
002556               display  ST-PR1-Status at line 3 col 33
002558               display  SY001         at line 5 col 1
002560               accept   WS-Reply      at line 6 col 1
002562               close    ST-Param1-File
002564               move     1 to WS-Term-Code
002566               go to AA005-Exit.
002570     move      ST-PR1-Date-Format to WS-Date-Form.
002572     move      ST-PR1-Page-Lines-L to WS-Page-Lines.
002580     close     ST-Param1-File.
002590*
002600     open      input  ST-Item-File.
002610     if        ST-Item-File-Status not = "00"
002620               display  ST003            at line 3 col 1
002630               display  SY001            at line 5 col 1
002640               accept   WS-Reply         at line 6 col 1
002650               move     1 to WS-Term-Code
002660               go to AA005-Exit.
002670*
002680     open      input  ST-Move-File.
002690     if        ST-Move-File-Status not = "00"
002700               display  ST004    at line 3 col 1
002710               display  SY014    at line 5 col 1
002720               accept   WS-Reply at line 6 col 1
002730               close    ST-Item-File
002740               move     1 to WS-Term-Code
002750               go to AA005-Exit.
002760*
002770     open      output Print-File.
002780     move      zero to WS-Term-Code.
002790 AA005-Exit.
002800     exit       section.
002810*
002820 AA050-Report-Movements   section.
002830***********************************
002840     move      zero to WS-Rec-Cnt.
002850     move      zero to WS-Warn-Cnt.
002860     move      "N"  to WS-Eof-Switch.
002870     initiate  Stock-Movement-Register.
002880     perform   AA055-Process-One-Move thru AA055-Exit
002890               until WS-At-Eof.
002900     terminate Stock-Movement-Register.
002910 AA050-Exit.
002920     exit       section.
002930*
002940 AA055-Process-One-Move   section.
002950***********************************
002960     read      ST-Move-File
002970               at end
002980                        move "Y" to WS-Eof-Switch
002990                        go to AA055-Exit.
003000     if        ST-Move-File-Status not = "00"
003010               move "Y" to WS-Eof-Switch
003020               go to AA055-Exit.
003030*
003040     move      ST-Move-Item-No to ST-Item-No.
003050     read      ST-Item-File key is ST-Item-No
003060               invalid key
003070                        display  ST006  at line 3 col 1
003080                        display  ST-Move-Item-No at line 3 col 49
003090                        display  SY015  at line 5 col 1
003100                        accept   WS-Reply at line 6 col 1
003110                        go to AA055-Exit.
003120*
003130     move      ST-Move-Qty to WS-Net-Movement.
003140     add       WS-Net-Movement to ST-Item-Qty-On-Hand
003150               giving WS-New-Balance.
003160     if        WS-New-Balance < zero
003170               display  ST005         at line 3 col 1
003180               display  ST-Move-No    at line 3 col 48
003190               display  SY015         at line 5 col 1
003200               accept   WS-Reply      at line 6 col 1
003210               go to AA055-Exit.
003220*
003230     move      WS-New-Balance to ST-Item-Qty-On-Hand.
003240     move      WS-Today-Date9 to ST-Item-Date-Last-Move.
003250     rewrite   ST-Item-Record.
003260*
003270     move      spaces to WS-Reorder-Flag.
003280     if        WS-New-Balance < ST-Item-Reorder-Point
003290               move "*LOW" to WS-Reorder-Flag
003300               add  1 to WS-Warn-Cnt.
003310*
003320     add       1 to WS-Rec-Cnt.
003330     generate  Move-Detail.
003340 AA055-Exit.
003350     exit       section.
003360*
003370 ZZ070-Convert-Date       section.
003380***********************************
003390* Converts today's date into UK/USA/Intl display format, using
003400* the param record's Date-Format switch.
003410*
003420     move      WS-Today-Year  to WS-Year.
003430     move      WS-Today-Month to WS-Month.
003440     move      WS-Today-Days  to WS-Days.
003450     if        WS-Date-Form = zero
003460               move 1 to WS-Date-Form.
003470     if        WS-Date-Form = 1
003480               go to ZZ070-Exit.
003490     if        WS-Date-Form = 2
003500               move WS-Days  to WS-USA-Days
003510               move WS-Month to WS-USA-Month
003520               go to ZZ070-Exit.
003530     move      WS-Today-Year  to WS-Intl-Year.
003540     move      WS-Today-Month to WS-Intl-Month.
003550     move      WS-Today-Days  to WS-Intl-Days.
003560 ZZ070-Exit.
003570     exit       section.
003580*
003590 end program strgstr.
