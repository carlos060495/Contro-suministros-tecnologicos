000010***************************************************************
000020*                                                             *
000030*   Record Definition For Stock Movement (Stmove) File        *
000040*        Read sequentially, resolved against Item Master      *
000050*                                                             *
000060***************************************************************
000070*  File size 68 bytes.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 04/02/26 rjh - Created.
000120* 19/02/26 jds - Approved-Flag added, Dept-No moved out of Ref.
000130*
000140 01  ST-Move-Record.
000150     03  ST-Move-No              pic 9(7)      comp.
000160     03  ST-Move-Item-No         pic 9(6)      comp.
000170     03  ST-Move-Type            pic x.
000180*                                   R Receipt, I Issue,
000190*                                   A Adjustment, T Transfer.
000200         88  ST-Move-Is-Receipt      value "R".
000210         88  ST-Move-Is-Issue        value "I".
000220         88  ST-Move-Is-Adjustment   value "A".
000230         88  ST-Move-Is-Transfer     value "T".
000240     03  ST-Move-Date            pic 9(8)      comp.
000250*                                   ccyymmdd
000260     03  ST-Move-Qty             pic s9(5)     comp-3.
000270*                                   Issues carried negative.
000280     03  ST-Move-Unit-Cost       pic 9(5)v99   comp-3.
000290     03  ST-Move-Dept-No         binary-char unsigned.
000300     03  ST-Move-Reference       pic x(12).
000310*                                   PO or requisition number.
000320     03  ST-Move-Requested-By    pic x(20).
000330     03  ST-Move-Approved-Flag   pic x.
000340         88  ST-Move-Is-Approved     value "Y".
000350     03  filler                  pic x(08).
000360*
000370***************************************************************
000380*                                                             *
000390*   Record Definition For Stmove Batch Header (Hdr) Record    *
000400*                                                             *
000410***************************************************************
000420*
000430* 04/02/26 rjh - Created.
000440*
000450 01  ST-Move-Hdr-Record.
000460     03  ST-Hdr-Batch-No         pic 9(7)      comp.
000470     03  ST-Hdr-Run-Date         pic 9(8)      comp.
000480     03  ST-Hdr-From-Date        pic 9(8)      comp.
000490     03  ST-Hdr-To-Date          pic 9(8)      comp.
000500     03  ST-Hdr-Register-Printed pic x.
000510         88  ST-Hdr-Has-Printed      value "Y".
000520     03  filler                  pic x(38).
000530*
