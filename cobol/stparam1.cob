000010***************************************************************
000020*                                                             *
000030*   Record Definition For St Param1 File                     *
000040*             Uses RRN = 1                                    *
000050*                                                             *
000060***************************************************************
000070*  File size 256 bytes padded to 512 by filler.
000080*
000090* 04/02/26 rjh - Created.
000100* 23/02/26 jds - Reorder-Warn-Pct added, filler adjusted.
000110*
000120 01  ST-Param1-Record.
000130     03  ST-PR1-Company-Data.
000140         05  ST-PR1-Co-Name      pic x(40).
000150         05  ST-PR1-Co-Address-1 pic x(32).
000160         05  ST-PR1-Co-Address-2 pic x(32).
000170         05  ST-PR1-Co-Post-Code pic x(10).
000175         05  filler              pic x(04).
000180     03  ST-PR1-Date-Format      pic 9.
000190*                                   1 = UK, 2 = USA, 3 = Intl.
000200     03  ST-PR1-Last-Move-No     pic 9(7)      comp.
000210     03  ST-PR1-Reorder-Warn-Pct pic 999       comp-3.
000220*                                   Warn when on-hand falls to
000230*                                   this % of reorder point.
000240     03  ST-PR1-Page-Lines-L     pic 99.
000250*                                   def 56, Landscape form.
000260     03  ST-PR1-Page-Width-L     pic 999.
000270*                                   def 132.
000280     03  ST-PR1-Print-Spool-Name pic x(48).
000290     03  filler                  pic x(67).
000300*
