000010***************************************************************
000020*                                                             *
000030*   Record Definition For Technology Item (Equipment) Master  *
000040*              File   -   Uses ST-Item-No as key              *
000050*                                                             *
000060***************************************************************
000070*  File size 392 bytes.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 04/02/26 rjh - Created.
000120* 11/02/26 rjh - Added Dept-Grp table for cost centre split.
000130* 18/02/26 jds - Hist-Grp table added for 3 yr movement summary.
000140* 03/03/26 rjh - Warranty-Exp-Date widened to comp, was display.
000150*
000160 01  ST-Item-Record.
000170     03  ST-Item-No              pic 9(6)      comp.
000180     03  ST-Item-Status          pic x.
000190*                                   A = Active, D = Discontinued,
000200*                                   H = Hidden/Written off.
000210         88  ST-Item-Is-Active           value "A".
000220         88  ST-Item-Is-Discontinued     value "D".
000230         88  ST-Item-Is-Written-Off      value "H".
000240     03  ST-Item-Category        pic xx.
000250*                                   CP Computer, PR Printer,
000260*                                   NW Network, CA Cable,
000270*                                   PE Peripheral, SW Software.
000280     03  ST-Item-Serial-Tracked  pic x.
000290         88  ST-Item-Is-Serial-Tracked   value "Y".
000300     03  ST-Item-Unit-Meas       pic xxx.
000310*                                   EA, BOX, MTR, PK.
000320     03  ST-Item-Descr           pic x(32).
000330     03  ST-Item-Search-Descr    pic x(32).
000340*                                   Upper cased Descr - INDEX 2
000350     03  ST-Item-Make            pic x(20).
000360     03  ST-Item-Model-No        pic x(20).
000370     03  ST-Item-Location.
000380         05  ST-Item-Warehouse   pic xx.
000390         05  ST-Item-Bin         pic x(6).
000395         05  filler              pic x.
000400     03  ST-Item-Supplier-No     pic 9(6)      comp.
000410     03  ST-Item-Date-Acquired   pic 9(8)      comp.
000420*                                   ccyymmdd
000430     03  ST-Item-Date-Last-Move  pic 9(8)      comp.
000440     03  ST-Item-Warranty-Exp    pic 9(8)      comp.
000450     03  ST-Item-Qty-On-Hand     pic s9(5)     comp-3.
000460     03  ST-Item-Qty-Reserved    pic s9(5)     comp-3.
000470     03  ST-Item-Qty-On-Order    pic s9(5)     comp-3.
000480     03  ST-Item-Reorder-Point   pic 9(5)      comp-3.
000490     03  ST-Item-Reorder-Qty     pic 9(5)      comp-3.
000500     03  ST-Item-Unit-Cost       pic 9(5)v99   comp-3.
000510     03  ST-Item-Avg-Cost        pic 9(5)v99   comp-3.
000520     03  ST-Item-List-Price      pic 9(5)v99   comp-3.
000530     03  ST-Item-Write-Off-Pct   pic 999v99    comp-3.
000540     03  ST-Item-Dept-Grp                      occurs 5.
000550*                                   Cost centre split, as %.
000560         05  ST-Item-Dept-No     binary-char unsigned.
000570         05  ST-Item-Dept-Pcent  pic 999v99    comp-3.
000580     03  ST-Item-Hist-Grp                      occurs 3.
000590*                                   Last 3 years' movement totals.
000600         05  ST-Item-Hist-Year       pic 9(4).
000610         05  ST-Item-Hist-Receipts   pic s9(5) comp-3.
000620         05  ST-Item-Hist-Issues     pic s9(5) comp-3.
000630     03  filler                  pic x(33).
000640*
